000100*---------------------------------------------------------------*
000200* STUDR    -  STUDENT RAW RECORD / PROCESSED EXTRACT LAYOUT
000300*             USED BY STUDGEN (GENERATION) AND STU2CSV
000400*             (EXTRACT TRANSFORMATION).  ONE LINE PER STUDENT,
000500*             COMMA DELIMITED ON THE FILE, UNSTRUNG INTO THIS
000600*             GROUP FOR VALIDATION AND ARITHMETIC.
000700*---------------------------------------------------------------*
000800 01  SR-STUDENT-RAW-RECORD.
000900     05  SR-STUDENT-ID           PIC 9(10).
001000     05  SR-FIRST-NAME           PIC X(20).
001100     05  SR-LAST-NAME            PIC X(20).
001200     05  SR-DOB                  PIC X(10).
001300     05  SR-DOB-GROUP REDEFINES SR-DOB.
001400         10  SR-DOB-YYYY         PIC X(04).
001500         10  FILLER              PIC X(01).
001600         10  SR-DOB-MM           PIC X(02).
001700         10  FILLER              PIC X(01).
001800         10  SR-DOB-DD           PIC X(02).
001900     05  SR-CLASS-NAME           PIC X(10).
002000     05  SR-SCORE                PIC 9(03).
002100     05  SR-SCORE-ALPHA REDEFINES SR-SCORE
002200                                 PIC X(03).
002300     05  FILLER                  PIC X(14).
002400*---------------------------------------------------------------*
