000100*===============================================================*
000200* PROGRAM NAME:    STULOAD
000300* ORIGINAL AUTHOR: G. T. MASELLI
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR            MAINTENANCE REQUIREMENT      TAG
000700* ---------- ----------------  --------------------------- ----
000800* 04/20/1987 G. T. MASELLI     ORIGINAL WRITE-UP, POSTS           SR0003  
000900*                              THE EXTRACT TO THE MASTER.         SR0003  
001000* 05/14/1990 R. N. OKAFOR      VSAM FILE NOW CREATED ON           SR0101  
001100*                              FIRST RUN, STATUS 35 TRAP.         SR0101  
001200* 08/02/1992 R. N. OKAFOR      SCORE NORMALIZATION RULE           SR0129  
001300*                              ADDED PER REGISTRAR MEMO.          SR0129  
001400* 02/27/1998 C. L. VANDERMEER  Y2K REVIEW - CREATED-AT            SR0211  
001500*                              TIMESTAMP ALREADY 4-DIGIT.         SR0211  
001600* 09/19/2003 M. S. TREMBLAY    DUPLICATE STUDENT-ID NOW           SR0270  
001700*                              SKIPPED INSTEAD OF REWRITE.        SR0270  
001800* 07/08/2011 D. P. HUANG       INSERTED/SKIPPED COUNTS            SR0340  
001900*                              SPLIT OUT OF RECORDS-PROC.         SR0340  
002000* 05/06/2026 J. ACERO          ADDED FILE-OPERATION-RESULT        SR0402
002100*                              SUMMARY AT END OF RUN.             SR0402
002200* 06/19/2026 J. ACERO          SCORE BAND NOW READ FROM THE        SR0417
002300*                              PARSED FIELD, CLASS-BLANK ADDED     SR0417
002400*                              TO REJECT TEST, REJECTED COUNT      SR0417
002500*                              FOLDED INTO SKIPPED PER AUDIT.      SR0417
002600* 06/26/2026 J. ACERO          HEADER LINE WAS FALLING INTO        SR0421
002700*                              THE REJECT PATH AND INFLATING       SR0421
002800*                              PROCESSED/SKIPPED BY ONE; FIXED.    SR0421
002900*===============================================================*
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    STULOAD.
003200 AUTHOR.        G. T. MASELLI.
003300 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003400 DATE-WRITTEN.  04/20/1987.
003500 DATE-COMPILED.
003600 SECURITY.      NON-CONFIDENTIAL.
003700*===============================================================*
003800* REMARKS. READS THE PROCESSED EXTRACT AND POSTS EACH RECORD TO
003900*          THE STUDENT MASTER VSAM FILE.  THE MASTER FILE IS
004000*          CREATED ON THE FIRST RUN IF IT DOES NOT YET EXIST
004100*          (SEE 1100-OPEN-MASTER-VSAM-FILE FOR THE STATUS-35
004200*          TRAP).  A STUDENT-ID ALREADY ON THE MASTER IS
004300*          LEFT ALONE - THE INCOMING RECORD IS COUNTED AS
004400*          SKIPPED, NEVER REWRITTEN.  SCORES ARE NORMALIZED ON
004500*          THE WAY IN PER THE REGISTRAR'S RANGE TABLE.
004600*===============================================================*
004700 ENVIRONMENT DIVISION.
004800*---------------------------------------------------------------*
004900 CONFIGURATION SECTION.
005000*---------------------------------------------------------------*
005100 SOURCE-COMPUTER. IBM-3081.
005200 OBJECT-COMPUTER. IBM-3081.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z', 'a' THRU 'z', SPACE
005600     UPSI-0 IS WS-TEST-MODE-SWITCH.
005700*---------------------------------------------------------------*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT PROCESSED-EXTRACT ASSIGN TO PROCEXT
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS  IS WS-EXTRACT-STATUS.
006300*
006400     SELECT STUDENT-MASTER-FILE ASSIGN TO STUMSTR
006500         ORGANIZATION IS INDEXED
006600         ACCESS MODE  IS DYNAMIC
006700         RECORD KEY   IS SM-STUDENT-ID
006800         FILE STATUS  IS WS-MASTER-FILE-STATUS.
006900*===============================================================*
007000 DATA DIVISION.
007100*---------------------------------------------------------------*
007200 FILE SECTION.
007300*---------------------------------------------------------------*
007400 FD  PROCESSED-EXTRACT
007500         RECORDING MODE IS F.
007600 01  PROCESSED-EXTRACT-LINE      PIC X(120).
007700*---------------------------------------------------------------*
007800 FD  STUDENT-MASTER-FILE
007900         DATA RECORD IS SM-STUDENT-MASTER-RECORD.
008000     COPY STUDM.
008100*===============================================================*
008200 WORKING-STORAGE SECTION.
008300*---------------------------------------------------------------*
008400 01  WS-SWITCHES-MISC-FIELDS.
008500*---------------------------------------------------------------*
008600     05  WS-EXTRACT-STATUS        PIC X(02) VALUE '00'.
008700         88  WS-EXTRACT-OK                  VALUE '00'.
008800         88  WS-EXTRACT-EOF                 VALUE '10'.
008900     05  WS-MASTER-FILE-STATUS    PIC X(02) VALUE '00'.
009000         88  WS-MASTER-FILE-OK              VALUE '00'.
009100         88  WS-MASTER-MAY-EXIST             VALUE '35'.
009200     05  WS-TEST-MODE-SWITCH      PIC X(01) VALUE '0'.
009300     05  WS-FILE-OPEN-ERROR-SW    PIC X(01) VALUE 'N'.
009400         88  WS-FILE-OPEN-ERROR              VALUE 'Y'.
009500     05  WS-VALID-RECORD-SW       PIC X(01) VALUE 'Y'.
009600         88  WS-VALID-RECORD                 VALUE 'Y'.
009700*---------------------------------------------------------------*
009800 01  WS-COUNTING-FIELDS.
009900*---------------------------------------------------------------*
010000     05  WS-FIELD-COUNT           PIC S9(04) USAGE COMP.
010100     05  WS-REC-ID-COUNTER        PIC S9(10) USAGE COMP VALUE 0.
010200     05  WS-INSERTED-COUNT        PIC S9(09) USAGE COMP VALUE 0.
010300     05  WS-SKIPPED-COUNT         PIC S9(09) USAGE COMP VALUE 0.
010400*---------------------------------------------------------------*
010500 01  WS-SCORE-NORMALIZE-FIELDS.
010600*---------------------------------------------------------------*
010700     05  WS-RAW-SCORE             PIC 9(03).
010800     05  WS-RAW-SCORE-ALPHA REDEFINES WS-RAW-SCORE
010900                                   PIC X(03).
011000     05  WS-NORMALIZED-SCORE      PIC 9(03).
011100*---------------------------------------------------------------*
011200 01  WS-CURRENT-DATE-DATA.
011300*---------------------------------------------------------------*
011400     05  WS-CD-YYYY               PIC 9(04).
011500     05  WS-CD-MM                 PIC 9(02).
011600     05  WS-CD-DD                 PIC 9(02).
011700     05  WS-CD-HH                 PIC 9(02).
011800     05  WS-CD-MIN                PIC 9(02).
011900     05  WS-CD-SEC                PIC 9(02).
012000     05  WS-CD-HUNDREDTHS         PIC 9(02).
012100     05  WS-CD-OFFSET-SIGN        PIC X(01).
012200     05  WS-CD-OFFSET             PIC 9(04).
012300*---------------------------------------------------------------*
012400 COPY STUDR.
012500*---------------------------------------------------------------*
012600 COPY STUDF.
012700*===============================================================*
012800 PROCEDURE DIVISION.
012900*---------------------------------------------------------------*
013000 0000-MAIN-PROCESSING.
013100*---------------------------------------------------------------*
013200     PERFORM 1000-OPEN-FILES.
013300     IF  WS-MASTER-FILE-OK
013400         PERFORM 8000-READ-HEADER-LINE
013500         PERFORM 2000-PROCESS-EXTRACT-FILE
013600             UNTIL WS-EXTRACT-EOF.
013700     PERFORM 3000-CLOSE-FILES.
013800     PERFORM 9000-DISPLAY-SUMMARY.
013900     GOBACK.
014000*---------------------------------------------------------------*
014100 1000-OPEN-FILES.
014200*---------------------------------------------------------------*
014300     OPEN INPUT PROCESSED-EXTRACT.
014400     PERFORM 1100-OPEN-MASTER-VSAM-FILE.
014500*---------------------------------------------------------------*
014600 1100-OPEN-MASTER-VSAM-FILE.
014700* 05/14/1990 R.N.O. - STATUS 35 MEANS FIRST RUN, BUILD FILE.      SR0101  
014800*---------------------------------------------------------------*
014900     OPEN OUTPUT STUDENT-MASTER-FILE.
015000     CLOSE       STUDENT-MASTER-FILE.
015100     OPEN I-O    STUDENT-MASTER-FILE.
015200     EVALUATE WS-MASTER-FILE-STATUS
015300         WHEN '00'
015400             DISPLAY 'STULOAD - MASTER FILE OK'
015500         WHEN '35'
015600             CLOSE STUDENT-MASTER-FILE
015700             OPEN OUTPUT STUDENT-MASTER-FILE
015800             IF  NOT WS-MASTER-FILE-OK
015900                 MOVE 'Y'        TO WS-FILE-OPEN-ERROR-SW
016000                 DISPLAY 'STULOAD - MASTER OPEN STATUS: ',
016100                     WS-MASTER-FILE-STATUS
016200             ELSE
016300                 CLOSE STUDENT-MASTER-FILE
016400                 OPEN I-O STUDENT-MASTER-FILE
016500             END-IF
016600         WHEN OTHER
016700             MOVE 'Y'            TO WS-FILE-OPEN-ERROR-SW
016800             DISPLAY 'STULOAD - MASTER OPEN STATUS: ',
016900                 WS-MASTER-FILE-STATUS
017000     END-EVALUATE.
017100*---------------------------------------------------------------*
017200 2000-PROCESS-EXTRACT-FILE.
017300*---------------------------------------------------------------*
017400* 06/19/2026 J.A. - COUNTS EVERY LINE READ, GOOD OR BAD, PER      SR0417
017500*                   RULE 10 (WAS ONLY COUNTED ON INSERT PATH).   SR0417
017600     PERFORM 2100-PARSE-EXTRACT-RECORD.
017700     ADD  1                       TO FOR-RECORDS-PROCESSED.
017800     IF  WS-VALID-RECORD
017900         PERFORM 2300-NORMALIZE-SCORE
018000         PERFORM 2400-POST-OR-SKIP-DUPLICATE
018100     ELSE
018200         PERFORM 2200-REJECT-MALFORMED-RECORD.
018300     PERFORM 8100-READ-NEXT-EXTRACT-LINE.
018400*---------------------------------------------------------------*
018500 2100-PARSE-EXTRACT-RECORD.
018600*---------------------------------------------------------------*
018700     MOVE 'Y'                     TO WS-VALID-RECORD-SW.
018800     UNSTRING PROCESSED-EXTRACT-LINE DELIMITED BY ','
018900         INTO SR-STUDENT-ID,
019000              SR-FIRST-NAME,
019100              SR-LAST-NAME,
019200              SR-DOB,
019300              SR-CLASS-NAME,
019400              WS-RAW-SCORE-ALPHA
019500         TALLYING IN WS-FIELD-COUNT.
019600     IF  WS-FIELD-COUNT NOT = 6
019700         MOVE 'N'                 TO WS-VALID-RECORD-SW.
019800     IF  SR-STUDENT-ID NOT NUMERIC
019900         MOVE 'N'                 TO WS-VALID-RECORD-SW.
020000     IF  SR-FIRST-NAME = SPACE OR SR-LAST-NAME = SPACE
020100                                 OR SR-CLASS-NAME = SPACE
020200         MOVE 'N'                 TO WS-VALID-RECORD-SW.
020300     IF  WS-RAW-SCORE-ALPHA NOT NUMERIC
020400         MOVE 'N'                 TO WS-VALID-RECORD-SW.
020500     IF  SR-DOB-YYYY NOT NUMERIC OR
020600         SR-DOB-MM   NOT NUMERIC OR
020700         SR-DOB-DD   NOT NUMERIC
020800         MOVE 'N'                 TO WS-VALID-RECORD-SW.
020900*---------------------------------------------------------------*
021000 2200-REJECT-MALFORMED-RECORD.
021100* 06/19/2026 J.A. - REJECTS NOW FOLD INTO SKIPPED, NO THIRD       SR0417
021200*                   BUCKET PER RULE 10.                          SR0417
021300*---------------------------------------------------------------*
021400     ADD  1                       TO WS-SKIPPED-COUNT.
021500     DISPLAY 'STULOAD - REJECTING MALFORMED RECORD: '
021600         PROCESSED-EXTRACT-LINE(1:40).
021700*---------------------------------------------------------------*
021800 2300-NORMALIZE-SCORE.
021900* 08/02/1992 R.N.O. - NORMALIZATION BANDS PER REGISTRAR MEMO.     SR0129
022000* 06/19/2026 J.A. - BANDS NOW TEST THE PARSED SCORE ITSELF,       SR0417
022100*                   NOT THE COPYBOOK FIELD THAT WAS NEVER SET.   SR0417
022200*---------------------------------------------------------------*
022300     EVALUATE TRUE
022400         WHEN WS-RAW-SCORE >= 65 AND WS-RAW-SCORE <= 85
022500             COMPUTE WS-NORMALIZED-SCORE = WS-RAW-SCORE - 5
022600         WHEN WS-RAW-SCORE >= 55 AND WS-RAW-SCORE <= 75
022700             COMPUTE WS-NORMALIZED-SCORE = WS-RAW-SCORE + 5
022800         WHEN OTHER
022900             COMPUTE WS-NORMALIZED-SCORE = WS-RAW-SCORE + 5
023000             DISPLAY 'STULOAD - SCORE OUT OF EXPECTED RANGE '
023100                 'FOR STUDENT ', SR-STUDENT-ID, ': ', WS-RAW-SCORE
023200     END-EVALUATE.
023300*---------------------------------------------------------------*
023400 2400-POST-OR-SKIP-DUPLICATE.
023500* 09/19/2003 M.S.T. - DUPLICATE STUDENT-ID NOW SKIPPED HERE.      SR0270  
023600*---------------------------------------------------------------*
023700     MOVE SR-STUDENT-ID           TO SM-STUDENT-ID.
023800     READ STUDENT-MASTER-FILE
023900         INVALID KEY
024000             PERFORM 2410-BUILD-AND-WRITE-MASTER
024100         NOT INVALID KEY
024200             ADD  1                TO WS-SKIPPED-COUNT.
024300*---------------------------------------------------------------*
024400 2410-BUILD-AND-WRITE-MASTER.
024500*---------------------------------------------------------------*
024600     ADD  1                       TO WS-REC-ID-COUNTER.
024700     MOVE WS-REC-ID-COUNTER       TO SM-REC-ID.
024800     MOVE SR-STUDENT-ID           TO SM-STUDENT-ID.
024900     MOVE SR-FIRST-NAME           TO SM-FIRST-NAME.
025000     MOVE SR-LAST-NAME            TO SM-LAST-NAME.
025100     MOVE SR-DOB                  TO SM-DOB.
025200     MOVE SR-CLASS-NAME           TO SM-CLASS-NAME.
025300     MOVE WS-NORMALIZED-SCORE     TO SM-SCORE.
025400     PERFORM 2420-STAMP-CREATED-AT.
025500     WRITE SM-STUDENT-MASTER-RECORD.
025600     ADD  1                       TO WS-INSERTED-COUNT.
025700*---------------------------------------------------------------*
025800 2420-STAMP-CREATED-AT.
025900*---------------------------------------------------------------*
026000     MOVE FUNCTION CURRENT-DATE   TO WS-CURRENT-DATE-DATA.
026100     MOVE WS-CD-YYYY              TO SM-CA-YYYY.
026200     MOVE WS-CD-MM                TO SM-CA-MM.
026300     MOVE WS-CD-DD                TO SM-CA-DD.
026400     MOVE WS-CD-HH                TO SM-CA-HH.
026500     MOVE WS-CD-MIN               TO SM-CA-MIN.
026600     MOVE WS-CD-SEC               TO SM-CA-SEC.
026700     MOVE '-'                     TO SM-CREATED-AT(5:1).
026800     MOVE '-'                     TO SM-CREATED-AT(8:1).
026900     MOVE ' '                     TO SM-CREATED-AT(11:1).
027000     MOVE ':'                     TO SM-CREATED-AT(14:1).
027100     MOVE ':'                     TO SM-CREATED-AT(17:1).
027200*---------------------------------------------------------------*
027300 3000-CLOSE-FILES.
027400*---------------------------------------------------------------*
027500     CLOSE PROCESSED-EXTRACT
027600     CLOSE STUDENT-MASTER-FILE.
027700*---------------------------------------------------------------*
027800 8000-READ-HEADER-LINE.
027900* 06/26/2026 J.A. - HEADER LINE IS NOW DISCARDED HERE AND THE      SR0421
028000*                   FIRST DATA LINE PRIMED BEHIND IT, SO THE      SR0421
028100*                   LOOP BODY NEVER UNSTRINGS THE HEADER.         SR0421
028200*---------------------------------------------------------------*
028300     READ PROCESSED-EXTRACT
028400         AT END
028500             SET WS-EXTRACT-EOF TO TRUE.
028600     IF  NOT WS-EXTRACT-EOF
028700         PERFORM 8100-READ-NEXT-EXTRACT-LINE.
028800*---------------------------------------------------------------*
028900 8100-READ-NEXT-EXTRACT-LINE.
029000*---------------------------------------------------------------*
029100     READ PROCESSED-EXTRACT
029200         AT END
029300             MOVE '10'            TO WS-EXTRACT-STATUS.
029400*---------------------------------------------------------------*
029500 9000-DISPLAY-SUMMARY.
029600*---------------------------------------------------------------*
029700     MOVE 'STUMSTR'               TO FOR-FILE-NAME.
029800     SET FOR-CSV-TO-DATABASE      TO TRUE.
029900     DISPLAY 'STULOAD - FILE: ' FOR-FILE-NAME
030000         ' RECORDS: ' FOR-RECORDS-PROCESSED
030100         ' INSERTED: ' WS-INSERTED-COUNT
030200         ' SKIPPED: ' WS-SKIPPED-COUNT
030300         ' OPERATION: ' FOR-OPERATION-CODE.
030400*---------------------------------------------------------------*
