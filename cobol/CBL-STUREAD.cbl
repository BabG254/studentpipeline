000100*===============================================================*
000200* PROGRAM NAME:    STUREAD
000300* ORIGINAL AUTHOR: G. T. MASELLI
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR            MAINTENANCE REQUIREMENT      TAG
000700* ---------- ----------------  --------------------------- ----
000800* 05/11/1987 G. T. MASELLI     ORIGINAL WRITE-UP, CALLED          SR0004  
000900*                              BY STUQRY TO FETCH RECORDS.        SR0004  
001000* 05/14/1990 R. N. OKAFOR      TABLE-SIZE RESET ON INVALID        SR0102  
001100*                              KEY, NOT LEFT AT OLD VALUE.        SR0102  
001200* 11/03/1994 C. L. VANDERMEER  ADDED CLASS-NAME FILTER ON         SR0165  
001300*                              TOP OF STUDENT-ID LOOKUP.          SR0165  
001400* 02/27/1998 C. L. VANDERMEER  Y2K REVIEW - NO DATE MATH          SR0212  
001500*                              IN THIS PROGRAM, NO CHANGE.        SR0212  
001600* 09/19/2003 M. S. TREMBLAY    FILTER-STUDENT-ID NOW USED         SR0271  
001700*                              WITH ONE-RECORD ACTION ONLY.       SR0271  
001800* 07/08/2011 D. P. HUANG       RECORD-TABLE-INDEX PASSED          SR0341  
001900*                              BACK UNUSED - DROPPED FROM         SR0341  
002000*                              CALLER LOGIC, LEFT ON LIST.        SR0341  
002100* 05/06/2026 J. ACERO          ADDED 9900-INVALID-VSAM-           SR0403  
002200*                              STATUS DISPLAY FOR SUPPORT.        SR0403  
002300*===============================================================*
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    STUREAD.
002600 AUTHOR.        G. T. MASELLI.
002700 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002800 DATE-WRITTEN.  05/11/1987.
002900 DATE-COMPILED.
003000 SECURITY.      NON-CONFIDENTIAL.
003100*===============================================================*
003200* REMARKS. CALLED BY STUQRY.  GIVEN PROGRAM-ACTION OF 'ALL' THIS
003300*          READS THE STUDENT MASTER FILE FROM THE FRONT, APPLYING
003400*          FILTER-STUDENT-ID AND/OR FILTER-CLASS-NAME WHEN THEIR
003500*          SWITCHES ARE SET, AND FILLS RECORD-TABLE WITH EVERY
003600*          MATCH.  GIVEN 'ONE' THIS DOES A SINGLE KEYED READ ON
003700*          FILTER-STUDENT-ID.  RECORD-TABLE-SIZE COMES IN AT
003800*          ZERO FOR 'ALL' AND IS BUILT UP AS RECORDS ARE KEPT.
003900*===============================================================*
004000 ENVIRONMENT DIVISION.
004100*---------------------------------------------------------------*
004200 CONFIGURATION SECTION.
004300*---------------------------------------------------------------*
004400 SOURCE-COMPUTER. IBM-3081.
004500 OBJECT-COMPUTER. IBM-3081.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z', 'a' THRU 'z', SPACE
004900     UPSI-0 IS WS-TEST-MODE-SWITCH.
005000*---------------------------------------------------------------*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT STUDENT-MASTER-FILE ASSIGN TO STUMSTR
005400         ORGANIZATION IS INDEXED
005500         ACCESS MODE  IS DYNAMIC
005600         RECORD KEY   IS SM-STUDENT-ID
005700         FILE STATUS  IS WS-MASTER-FILE-STATUS.
005800*===============================================================*
005900 DATA DIVISION.
006000*---------------------------------------------------------------*
006100 FILE SECTION.
006200*---------------------------------------------------------------*
006300 FD  STUDENT-MASTER-FILE
006400         DATA RECORD IS SM-STUDENT-MASTER-RECORD.
006500     COPY STUDM.
006600*===============================================================*
006700 WORKING-STORAGE SECTION.
006800*---------------------------------------------------------------*
006900 01  WS-SWITCHES-MISC-FIELDS.
007000*---------------------------------------------------------------*
007100     05  WS-MASTER-FILE-STATUS    PIC X(02) VALUE '00'.
007200         88  WS-MASTER-FILE-OK             VALUE '00'.
007300         88  WS-MASTER-MAY-EXIST            VALUE '35'.
007400     05  WS-MASTER-FILE-STATUS-NUM REDEFINES
007500         WS-MASTER-FILE-STATUS    PIC 9(02).
007600     05  WS-TEST-MODE-SWITCH      PIC X(01) VALUE '0'.
007700     05  WS-EOF-SWITCH            PIC X(01) VALUE 'N'.
007800         88  WS-EOF                         VALUE 'Y'.
007900     05  WS-KEEP-RECORD-SW        PIC X(01) VALUE 'Y'.
008000         88  WS-KEEP-RECORD                 VALUE 'Y'.
008100*---------------------------------------------------------------*
008200 01  ERROR-DISPLAY-LINE.
008300*---------------------------------------------------------------*
008400     05  FILLER                  PIC X(23) VALUE
008500         ' *** ERROR DURING FILE '.
008600     05  DL-ERROR-REASON         PIC X(07) VALUE SPACE.
008700     05  FILLER                  PIC X(18) VALUE
008800         ' FILE STATUS IS : '.
008900     05  DL-FILE-STATUS          PIC X(02).
009000     05  FILLER                  PIC X(05) VALUE ' *** '.
009100*---------------------------------------------------------------*
009200 LINKAGE SECTION.
009300 COPY STUDT.
009400*===============================================================*
009500 PROCEDURE DIVISION USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,
009600     PROGRAM-ACTION, FILTER-CRITERIA, RECORD-TABLE.
009700*---------------------------------------------------------------*
009800 0000-MAIN-ROUTINE.
009900*---------------------------------------------------------------*
010000     PERFORM 1000-INITIALIZATION.
010100     IF  WS-MASTER-FILE-OK
010200         PERFORM 2000-PROCESS-VSAM-REQUEST.
010300     PERFORM 3000-CLOSE-FILES.
010400     GOBACK.
010500*---------------------------------------------------------------*
010600 1000-INITIALIZATION.
010700*---------------------------------------------------------------*
010800     OPEN I-O STUDENT-MASTER-FILE.
010900     IF  NOT WS-MASTER-FILE-OK
011000         MOVE 'OPEN'              TO DL-ERROR-REASON
011100         PERFORM 9900-INVALID-VSAM-STATUS.
011200*---------------------------------------------------------------*
011300 2000-PROCESS-VSAM-REQUEST.
011400*---------------------------------------------------------------*
011500     IF  ALL-RECORDS
011600         PERFORM 2100-PROCESS-NEXT-VSAM-RECORD
011700             UNTIL WS-EOF
011800     ELSE
011900         MOVE FILTER-STUDENT-ID   TO SM-STUDENT-ID
012000         PERFORM 2200-PROCESS-VSAM-RECORD.
012100*---------------------------------------------------------------*
012200 2100-PROCESS-NEXT-VSAM-RECORD.
012300*---------------------------------------------------------------*
012400     READ STUDENT-MASTER-FILE NEXT RECORD
012500         AT END
012600             SET WS-EOF TO TRUE
012700         NOT AT END
012800             PERFORM 2300-APPLY-FILTER-AND-KEEP.
012900*---------------------------------------------------------------*
013000 2200-PROCESS-VSAM-RECORD.
013100* 05/14/1990 R.N.O. - TABLE-SIZE RESET TO 0 ON INVALID KEY.       SR0102  
013200*---------------------------------------------------------------*
013300     READ STUDENT-MASTER-FILE
013400         INVALID KEY
013500             MOVE 'READ'          TO DL-ERROR-REASON
013600             PERFORM 9900-INVALID-VSAM-STATUS
013700             MOVE 0               TO RECORD-TABLE-SIZE
013800         NOT INVALID KEY
013900             PERFORM 2300-APPLY-FILTER-AND-KEEP.
014000*---------------------------------------------------------------*
014100 2300-APPLY-FILTER-AND-KEEP.
014200* 11/03/1994 C.L.V. - CLASS-NAME FILTER ADDED AHEAD OF TABLE.     SR0165  
014300*---------------------------------------------------------------*
014400     MOVE 'Y'                     TO WS-KEEP-RECORD-SW.
014500     IF  FILTER-CLASS-NAME-PRESENT
014600         AND SM-CLASS-NAME NOT = FILTER-CLASS-NAME
014700         MOVE 'N'                 TO WS-KEEP-RECORD-SW.
014800     IF  WS-KEEP-RECORD
014900         PERFORM 2400-ADD-TO-TABLE.
015000*---------------------------------------------------------------*
015100 2400-ADD-TO-TABLE.
015200*---------------------------------------------------------------*
015300     ADD  1                       TO RECORD-TABLE-SIZE.
015400     MOVE SM-REC-ID               TO
015500         TBL-REC-ID (RECORD-TABLE-SIZE).
015600     MOVE SM-STUDENT-ID           TO
015700         TBL-STUDENT-ID (RECORD-TABLE-SIZE).
015800     MOVE SM-FIRST-NAME           TO
015900         TBL-FIRST-NAME (RECORD-TABLE-SIZE).
016000     MOVE SM-LAST-NAME            TO
016100         TBL-LAST-NAME (RECORD-TABLE-SIZE).
016200     MOVE SM-DOB                  TO
016300         TBL-DOB (RECORD-TABLE-SIZE).
016400     MOVE SM-CLASS-NAME           TO
016500         TBL-CLASS-NAME (RECORD-TABLE-SIZE).
016600     MOVE SM-SCORE                TO
016700         TBL-SCORE (RECORD-TABLE-SIZE).
016800     MOVE SM-CREATED-AT           TO
016900         TBL-CREATED-AT (RECORD-TABLE-SIZE).
017000*---------------------------------------------------------------*
017100 3000-CLOSE-FILES.
017200*---------------------------------------------------------------*
017300     CLOSE STUDENT-MASTER-FILE.
017400*---------------------------------------------------------------*
017500 9900-INVALID-VSAM-STATUS.
017600*---------------------------------------------------------------*
017700     MOVE WS-MASTER-FILE-STATUS   TO DL-FILE-STATUS.
017800     DISPLAY ERROR-DISPLAY-LINE.
