000100*---------------------------------------------------------------*
000200* STUDT    -  LINKAGE SECTION PASSED BETWEEN STUQRY (CALLER)
000300*             AND STUREAD (CALLEE).  STUREAD FILLS THE TABLE
000400*             FROM STUDENT-MASTER-FILE, APPLYING THE FILTER
000500*             FIELDS, AND RETURNS THE COUNT ACTUALLY FILLED.
000600*---------------------------------------------------------------*
000700 01  RECORD-TABLE-SIZE          PIC S9(04) USAGE IS COMP.
000800 01  RECORD-TABLE-INDEX         PIC S9(04) USAGE IS COMP.
000900*---------------------------------------------------------------*
001000 01  PROGRAM-ACTION              PIC X(03).
001100     88  ALL-RECORDS                    VALUE 'ALL'.
001200     88  ONE-RECORD                     VALUE 'ONE'.
001300*---------------------------------------------------------------*
001400 01  FILTER-CRITERIA.
001500     05  FILTER-STUDENT-ID       PIC 9(10).
001600     05  FILTER-STUDENT-ID-SW    PIC X(01) VALUE 'N'.
001700         88  FILTER-STUDENT-ID-PRESENT     VALUE 'Y'.
001800     05  FILTER-CLASS-NAME       PIC X(20).
001900     05  FILTER-CLASS-NAME-SW    PIC X(01) VALUE 'N'.
002000         88  FILTER-CLASS-NAME-PRESENT     VALUE 'Y'.
002100     05  FILLER                  PIC X(05).
002200*---------------------------------------------------------------*
002300 01  RECORD-TABLE.
002400     02  TBL-STUDENT-MASTER-RECORD OCCURS 1 TO 999 TIMES
002500             DEPENDING ON RECORD-TABLE-SIZE
002600             INDEXED BY IDX-TBL-MASTER.
002700         05  TBL-REC-ID          PIC 9(10).
002800         05  TBL-STUDENT-ID      PIC 9(10).
002900         05  TBL-FIRST-NAME      PIC X(50).
003000         05  TBL-LAST-NAME       PIC X(50).
003100         05  TBL-DOB             PIC X(10).
003200         05  TBL-CLASS-NAME      PIC X(20).
003300         05  TBL-SCORE           PIC 9(03).
003400         05  TBL-CREATED-AT      PIC X(19).
003500         05  FILLER              PIC X(08).
003600*---------------------------------------------------------------*
