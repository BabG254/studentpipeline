000100*---------------------------------------------------------------*
000200* STUDM    -  STUDENT MASTER RECORD LAYOUT.  FD RECORD FOR
000300*             STUDENT-MASTER-FILE (VSAM KSDS, KEY SM-STUDENT-ID).
000400*             WRITTEN BY STULOAD, READ BY STUREAD.
000500*---------------------------------------------------------------*
000600 01  SM-STUDENT-MASTER-RECORD.
000700     05  SM-REC-ID               PIC 9(10).
000800     05  SM-STUDENT-ID           PIC 9(10).
000900     05  SM-FIRST-NAME           PIC X(50).
001000     05  SM-LAST-NAME            PIC X(50).
001100     05  SM-DOB                  PIC X(10).
001200     05  SM-DOB-GROUP REDEFINES SM-DOB.
001300         10  SM-DOB-YYYY         PIC X(04).
001400         10  FILLER              PIC X(01).
001500         10  SM-DOB-MM           PIC X(02).
001600         10  FILLER              PIC X(01).
001700         10  SM-DOB-DD           PIC X(02).
001800     05  SM-CLASS-NAME           PIC X(20).
001900     05  SM-SCORE                PIC 9(03).
002000     05  SM-CREATED-AT           PIC X(19).
002100     05  SM-CREATED-AT-GROUP REDEFINES SM-CREATED-AT.
002200         10  SM-CA-DATE.
002300             15  SM-CA-YYYY      PIC X(04).
002400             15  FILLER          PIC X(01).
002500             15  SM-CA-MM        PIC X(02).
002600             15  FILLER          PIC X(01).
002700             15  SM-CA-DD        PIC X(02).
002800         10  FILLER              PIC X(01).
002900         10  SM-CA-TIME.
003000             15  SM-CA-HH        PIC X(02).
003100             15  FILLER          PIC X(01).
003200             15  SM-CA-MIN       PIC X(02).
003300             15  FILLER          PIC X(01).
003400             15  SM-CA-SEC       PIC X(02).
003500     05  FILLER                  PIC X(20).
003600*---------------------------------------------------------------*
