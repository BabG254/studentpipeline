000100*===============================================================*
000200* PROGRAM NAME:    STUQRY
000300* ORIGINAL AUTHOR: G. T. MASELLI
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR            MAINTENANCE REQUIREMENT      TAG
000700* ---------- ----------------  --------------------------- ----
000800* 06/02/1987 G. T. MASELLI     ORIGINAL WRITE-UP, CALLS           SR0005  
000900*                              STUREAD AND WRITES THE CSV.        SR0005  
001000* 05/14/1990 R. N. OKAFOR      ADDED PAGED "STUDENTS REPORT"      SR0103  
001100*                              PRINT VARIANT, TOP-OF-FORM.        SR0103  
001200* 11/03/1994 C. L. VANDERMEER  CLASS-NAME FILTER NOW ALSO         SR0166  
001300*                              FEEDS PER-CLASS COUNT LINE.        SR0166  
001400* 02/27/1998 C. L. VANDERMEER  Y2K REVIEW - CREATED-AT            SR0213  
001500*                              COLUMN ALREADY 4-DIGIT YEAR.       SR0213  
001600* 09/19/2003 M. S. TREMBLAY    STUDENT-ID FILTER NOW DRIVES       SR0272  
001700*                              PROGRAM-ACTION OF 'ONE'.           SR0272  
001800* 07/08/2011 D. P. HUANG       EXPORT HEADER LINE MATCHES         SR0342  
001900*                              REGISTRAR'S COLUMN ORDER.          SR0342  
002000* 05/06/2026 J. ACERO          FILE-OPERATION-RESULT DISPLAY      SR0404
002100*                              ADDED AT END OF RUN.               SR0404
002200* 07/10/2026 J. ACERO          DROPPED THE SET OF FOR-EXCEL-       SR0430
002300*                              GENERATION IN 9000 - STUQRY IS      SR0430
002400*                              THE REPORT STEP, NOT THE GEN        SR0430
002500*                              STEP, AND SPEC HAS NO CODE FOR IT.  SR0430
002600*===============================================================*
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    STUQRY.
002900 AUTHOR.        G. T. MASELLI.
003000 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003100 DATE-WRITTEN.  06/02/1987.
003200 DATE-COMPILED.
003300 SECURITY.      NON-CONFIDENTIAL.
003400*===============================================================*
003500* REMARKS. READS AN OPTIONAL STUDENT-ID AND/OR CLASS-NAME FROM
003600*          THE CONSOLE, CALLS STUREAD TO PULL THE MATCHING
003700*          RECORDS OFF THE STUDENT MASTER FILE IN ASCENDING
003800*          STUDENT-ID SEQUENCE (THE FILE IS ALREADY KEYED THAT
003900*          WAY - NO SORT NEEDED), THEN WRITES THE MATCHES BOTH
004000*          AS A COMMA-DELIMITED EXPORT AND AS A PAGED "STUDENTS
004100*          REPORT" PRINT LISTING, WITH A TRAILING PER-CLASS AND
004200*          GRAND TOTAL COUNT LINE.
004300*===============================================================*
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*---------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3081.
004900 OBJECT-COMPUTER. IBM-3081.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z', 'a' THRU 'z', SPACE
005300     UPSI-0 IS WS-TEST-MODE-SWITCH.
005400*---------------------------------------------------------------*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT REPORT-EXTRACT-FILE ASSIGN TO RPTEXT
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS  IS WS-EXTRACT-FILE-STATUS.
006000*
006100     SELECT PRINT-FILE ASSIGN TO PRTFILE
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS  IS WS-PRINT-FILE-STATUS.
006400*===============================================================*
006500 DATA DIVISION.
006600*---------------------------------------------------------------*
006700 FILE SECTION.
006800*---------------------------------------------------------------*
006900 FD  REPORT-EXTRACT-FILE
007000         RECORDING MODE IS F.
007100 01  REPORT-EXTRACT-LINE.
007200     05  REL-REC-ID              PIC X(10).
007300     05  FILLER                  PIC X(01) VALUE ','.
007400     05  REL-STUDENT-ID          PIC X(10).
007500     05  FILLER                  PIC X(01) VALUE ','.
007600     05  REL-FIRST-NAME          PIC X(20).
007700     05  FILLER                  PIC X(01) VALUE ','.
007800     05  REL-LAST-NAME           PIC X(20).
007900     05  FILLER                  PIC X(01) VALUE ','.
008000     05  REL-DOB                 PIC X(10).
008100     05  FILLER                  PIC X(01) VALUE ','.
008200     05  REL-CLASS-NAME          PIC X(20).
008300     05  FILLER                  PIC X(01) VALUE ','.
008400     05  REL-SCORE               PIC X(03).
008500     05  FILLER                  PIC X(01) VALUE ','.
008600     05  REL-CREATED-AT          PIC X(19).
008700     05  FILLER                  PIC X(13).
008800 01  REPORT-EXTRACT-LINE-ALT REDEFINES REPORT-EXTRACT-LINE.
008900     05  REL-WHOLE-LINE          PIC X(130).
009000*---------------------------------------------------------------*
009100 FD  PRINT-FILE
009200         RECORDING MODE IS F.
009300 01  PRINT-RECORD.
009400     05  PRINT-LINE              PIC X(132).
009500*===============================================================*
009600 WORKING-STORAGE SECTION.
009700*---------------------------------------------------------------*
009800 01  WS-SWITCHES-MISC-FIELDS.
009900*---------------------------------------------------------------*
010000     05  WS-EXTRACT-FILE-STATUS   PIC X(02) VALUE '00'.
010100     05  WS-PRINT-FILE-STATUS     PIC X(02) VALUE '00'.
010200     05  WS-TEST-MODE-SWITCH      PIC X(01) VALUE '0'.
010300*---------------------------------------------------------------*
010400 01  WS-COUNTING-FIELDS.
010500*---------------------------------------------------------------*
010600     05  WS-CLASS-COUNT           PIC S9(09) USAGE COMP VALUE 0.
010700     05  WS-TOTAL-COUNT           PIC S9(09) USAGE COMP VALUE 0.
010800*---------------------------------------------------------------*
010900 01  WS-FILTER-ENTRY-FIELDS.
011000*---------------------------------------------------------------*
011100     05  WS-STUDENT-ID-ENTRY      PIC 9(10).
011200     05  WS-STUDENT-ID-ENTRY-ALT REDEFINES WS-STUDENT-ID-ENTRY
011300                                   PIC X(10).
011400     05  WS-CLASS-NAME-ENTRY      PIC X(20).
011500*---------------------------------------------------------------*
011600 01  REPORT-LINES.
011700*---------------------------------------------------------------*
011800     05  NEXT-PRINT-LINE          PIC X(132) VALUE SPACE.
011900*---------------------------------------------------------------*
012000     05  HEADING-LINE-1.
012100         10  FILLER               PIC X(01) VALUE SPACE.
012200         10  FILLER               PIC X(16) VALUE
012300             'STUDENTS REPORT'.
012400         10  FILLER               PIC X(30) VALUE SPACE.
012500         10  HL1-FILTER-LABEL     PIC X(07) VALUE 'CLASS: '.
012600         10  HL1-CLASS-OUT        PIC X(20).
012700         10  FILLER               PIC X(04) VALUE 'PG: '.
012800         10  HL1-PAGE-NUM         PIC ZZZZ9.
012900         10  FILLER               PIC X(44) VALUE SPACE.
013000     05  HEADING-LINE-2.
013100         10  FILLER               PIC X(10) VALUE '    ID    '.
013200         10  FILLER               PIC X(11) VALUE ' STUDENT ID'.
013300         10  FILLER               PIC X(21) VALUE ' FIRST NAME          '.
013400         10  FILLER               PIC X(21) VALUE ' LAST NAME           '.
013500         10  FILLER               PIC X(11) VALUE '    DOB   '.
013600         10  FILLER               PIC X(21) VALUE ' CLASS               '.
013700         10  FILLER               PIC X(06) VALUE 'SCORE '.
013800         10  FILLER               PIC X(20) VALUE ' CREATED AT         '.
013900     05  HEADING-LINE-3.
014000         10  FILLER               PIC X(10) VALUE '  ------  '.
014100         10  FILLER               PIC X(11) VALUE ' ----------'.
014200         10  FILLER               PIC X(21) VALUE ' -----------         '.
014300         10  FILLER               PIC X(21) VALUE ' -----------         '.
014400         10  FILLER               PIC X(11) VALUE ' ---------'.
014500         10  FILLER               PIC X(21) VALUE ' -----------         '.
014600         10  FILLER               PIC X(06) VALUE '----- '.
014700         10  FILLER               PIC X(20) VALUE ' -------------------'.
014800     05  HEADING-LINE-2-ALT REDEFINES HEADING-LINE-2.
014900         10  FILLER               PIC X(121).
015000     05  DETAIL-LINE-1.
015100         10  DL1-REC-ID           PIC Z(9)9.
015200         10  FILLER               PIC X(01) VALUE SPACE.
015300         10  DL1-STUDENT-ID       PIC Z(9)9.
015400         10  FILLER               PIC X(01) VALUE SPACE.
015500         10  DL1-FIRST-NAME       PIC X(20).
015600         10  FILLER               PIC X(01) VALUE SPACE.
015700         10  DL1-LAST-NAME        PIC X(20).
015800         10  FILLER               PIC X(01) VALUE SPACE.
015900         10  DL1-DOB              PIC X(10).
016000         10  FILLER               PIC X(01) VALUE SPACE.
016100         10  DL1-CLASS-NAME       PIC X(20).
016200         10  FILLER               PIC X(01) VALUE SPACE.
016300         10  DL1-SCORE            PIC ZZ9.
016400         10  FILLER               PIC X(03) VALUE SPACE.
016500         10  DL1-CREATED-AT       PIC X(19).
016600     05  TRAILER-LINE-1.
016700         10  FILLER               PIC X(01) VALUE SPACE.
016800         10  FILLER               PIC X(18) VALUE
016900             'CLASS COUNT......'.
017000         10  TL1-CLASS-COUNT      PIC Z(8)9.
017100         10  FILLER               PIC X(10) VALUE SPACE.
017200         10  FILLER               PIC X(18) VALUE
017300             'TOTAL COUNT......'.
017400         10  TL1-TOTAL-COUNT      PIC Z(8)9.
017500         10  FILLER               PIC X(75) VALUE SPACE.
017600*---------------------------------------------------------------*
017700 01  PRINT-CONTROL-FIELDS.
017800*---------------------------------------------------------------*
017900     05  LINE-COUNT               PIC 9(02) USAGE COMP VALUE 99.
018000     05  LINES-ON-PAGE            PIC 9(02) USAGE COMP VALUE 50.
018100     05  PAGE-COUNT               PIC 9(05) USAGE COMP VALUE 1.
018200     05  LINE-SPACEING            PIC 9(01) USAGE COMP VALUE 1.
018300*---------------------------------------------------------------*
018400 COPY STUDT.
018500*---------------------------------------------------------------*
018600 COPY STUDF.
018700*===============================================================*
018800 PROCEDURE DIVISION.
018900*---------------------------------------------------------------*
019000 0000-MAIN-PROCESSING.
019100*---------------------------------------------------------------*
019200     PERFORM 1000-OPEN-FILES.
019300     PERFORM 2000-CALL-STUREAD.
019400     IF  RECORD-TABLE-SIZE > 0
019500         PERFORM 3000-WRITE-REPORT-EXTRACT
019600         PERFORM 4000-PRINT-STUDENTS-REPORT
019700     ELSE
019800         DISPLAY 'STUQRY - NO MATCHING STUDENT RECORDS'.
019900     PERFORM 5000-CLOSE-FILES.
020000     PERFORM 9000-DISPLAY-SUMMARY.
020100     GOBACK.
020200*---------------------------------------------------------------*
020300 1000-OPEN-FILES.
020400*---------------------------------------------------------------*
020500     OPEN OUTPUT REPORT-EXTRACT-FILE
020600          OUTPUT PRINT-FILE.
020700     PERFORM 1100-READ-FILTER-CRITERIA.
020800*---------------------------------------------------------------*
020900 1100-READ-FILTER-CRITERIA.
021000*---------------------------------------------------------------*
021100     MOVE 0                       TO RECORD-TABLE-SIZE.
021200     MOVE 0                       TO RECORD-TABLE-INDEX.
021300     MOVE 'N'                     TO FILTER-STUDENT-ID-SW.
021400     MOVE 'N'                     TO FILTER-CLASS-NAME-SW.
021500     MOVE SPACE                   TO FILTER-CLASS-NAME.
021600     DISPLAY 'STUQRY - ENTER STUDENT-ID FILTER, OR SPACES: '.
021700     ACCEPT  WS-STUDENT-ID-ENTRY.
021800     IF  WS-STUDENT-ID-ENTRY IS NUMERIC
021900         AND WS-STUDENT-ID-ENTRY NOT = ZERO
022000         MOVE WS-STUDENT-ID-ENTRY TO FILTER-STUDENT-ID
022100         MOVE 'Y'                 TO FILTER-STUDENT-ID-SW.
022200     DISPLAY 'STUQRY - ENTER CLASS-NAME FILTER, OR SPACES: '.
022300     ACCEPT  WS-CLASS-NAME-ENTRY.
022400     IF  WS-CLASS-NAME-ENTRY NOT = SPACE
022500         MOVE WS-CLASS-NAME-ENTRY TO FILTER-CLASS-NAME
022600         MOVE 'Y'                 TO FILTER-CLASS-NAME-SW.
022700     IF  FILTER-STUDENT-ID-PRESENT
022800         MOVE 'ONE'               TO PROGRAM-ACTION
022900     ELSE
023000         MOVE 'ALL'               TO PROGRAM-ACTION.
023100*---------------------------------------------------------------*
023200 2000-CALL-STUREAD.
023300*---------------------------------------------------------------*
023400     CALL 'STUREAD' USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,
023500         PROGRAM-ACTION, FILTER-CRITERIA, RECORD-TABLE
023600     END-CALL.
023700     PERFORM 2100-ACCUMULATE-COUNTS
023800         VARYING RECORD-TABLE-INDEX FROM 1 BY 1
023900         UNTIL RECORD-TABLE-INDEX > RECORD-TABLE-SIZE.
024000*---------------------------------------------------------------*
024100 2100-ACCUMULATE-COUNTS.
024200* 11/03/1994 C.L.V. - PER-CLASS COUNT FED BY THIS PARAGRAPH.      SR0166  
024300*---------------------------------------------------------------*
024400     ADD  1                       TO WS-TOTAL-COUNT.
024500     IF  FILTER-CLASS-NAME-PRESENT
024600         AND TBL-CLASS-NAME (RECORD-TABLE-INDEX) = FILTER-CLASS-NAME
024700         ADD  1                   TO WS-CLASS-COUNT.
024800*---------------------------------------------------------------*
024900 3000-WRITE-REPORT-EXTRACT.
025000*---------------------------------------------------------------*
025100     MOVE 'ID,StudentID,FirstName,LastName,DOB,Class,Score,'
025200         TO REL-WHOLE-LINE.
025300     WRITE REPORT-EXTRACT-LINE.
025400     MOVE 'CreatedAt' TO REL-WHOLE-LINE.
025500     WRITE REPORT-EXTRACT-LINE.
025600     PERFORM 3100-WRITE-ONE-EXTRACT-LINE
025700         VARYING RECORD-TABLE-INDEX FROM 1 BY 1
025800         UNTIL RECORD-TABLE-INDEX > RECORD-TABLE-SIZE.
025900*---------------------------------------------------------------*
026000 3100-WRITE-ONE-EXTRACT-LINE.
026100*---------------------------------------------------------------*
026200     IF  TBL-REC-ID (RECORD-TABLE-INDEX) = ZERO
026300         MOVE SPACE                TO REL-REC-ID
026400     ELSE
026500         MOVE TBL-REC-ID (RECORD-TABLE-INDEX) TO REL-REC-ID.
026600     MOVE TBL-STUDENT-ID (RECORD-TABLE-INDEX) TO REL-STUDENT-ID.
026700     MOVE TBL-FIRST-NAME (RECORD-TABLE-INDEX) TO REL-FIRST-NAME.
026800     MOVE TBL-LAST-NAME  (RECORD-TABLE-INDEX) TO REL-LAST-NAME.
026900     MOVE TBL-DOB        (RECORD-TABLE-INDEX) TO REL-DOB.
027000     MOVE TBL-CLASS-NAME (RECORD-TABLE-INDEX) TO REL-CLASS-NAME.
027100     MOVE TBL-SCORE      (RECORD-TABLE-INDEX) TO REL-SCORE.
027200     IF  TBL-CREATED-AT (RECORD-TABLE-INDEX) = SPACE
027300         MOVE SPACE                TO REL-CREATED-AT
027400     ELSE
027500         MOVE TBL-CREATED-AT (RECORD-TABLE-INDEX) TO
027600             REL-CREATED-AT.
027700     WRITE REPORT-EXTRACT-LINE.
027800*---------------------------------------------------------------*
027900 4000-PRINT-STUDENTS-REPORT.
028000*---------------------------------------------------------------*
028100     MOVE FILTER-CLASS-NAME       TO HL1-CLASS-OUT.
028200     PERFORM 4200-WRITE-DETAIL-LINE
028300         VARYING RECORD-TABLE-INDEX FROM 1 BY 1
028400         UNTIL RECORD-TABLE-INDEX > RECORD-TABLE-SIZE.
028500     MOVE WS-CLASS-COUNT           TO TL1-CLASS-COUNT.
028600     MOVE WS-TOTAL-COUNT           TO TL1-TOTAL-COUNT.
028700     MOVE TRAILER-LINE-1           TO NEXT-PRINT-LINE.
028800     PERFORM 4900-PRINT-REPORT-LINE.
028900*---------------------------------------------------------------*
029000 4200-WRITE-DETAIL-LINE.
029100*---------------------------------------------------------------*
029200     MOVE TBL-REC-ID     (RECORD-TABLE-INDEX) TO DL1-REC-ID.
029300     MOVE TBL-STUDENT-ID (RECORD-TABLE-INDEX) TO DL1-STUDENT-ID.
029400     MOVE TBL-FIRST-NAME (RECORD-TABLE-INDEX) TO DL1-FIRST-NAME.
029500     MOVE TBL-LAST-NAME  (RECORD-TABLE-INDEX) TO DL1-LAST-NAME.
029600     MOVE TBL-DOB        (RECORD-TABLE-INDEX) TO DL1-DOB.
029700     MOVE TBL-CLASS-NAME (RECORD-TABLE-INDEX) TO DL1-CLASS-NAME.
029800     MOVE TBL-SCORE      (RECORD-TABLE-INDEX) TO DL1-SCORE.
029900     MOVE TBL-CREATED-AT (RECORD-TABLE-INDEX) TO DL1-CREATED-AT.
030000     MOVE DETAIL-LINE-1            TO NEXT-PRINT-LINE.
030100     PERFORM 4900-PRINT-REPORT-LINE.
030200*---------------------------------------------------------------*
030300 4900-PRINT-REPORT-LINE.
030400*---------------------------------------------------------------*
030500     IF  LINE-COUNT GREATER THAN LINES-ON-PAGE
030600         PERFORM 4910-PRINT-HEADING-LINES.
030700     MOVE NEXT-PRINT-LINE           TO PRINT-LINE.
030800     PERFORM 4920-WRITE-PRINT-LINE.
030900*---------------------------------------------------------------*
031000 4910-PRINT-HEADING-LINES.
031100*---------------------------------------------------------------*
031200     MOVE PAGE-COUNT                TO HL1-PAGE-NUM.
031300     MOVE HEADING-LINE-1             TO PRINT-LINE.
031400     PERFORM 4911-WRITE-TOP-OF-PAGE.
031500     MOVE 2                         TO LINE-SPACEING.
031600     MOVE HEADING-LINE-2             TO PRINT-LINE.
031700     PERFORM 4920-WRITE-PRINT-LINE.
031800     MOVE 1                         TO LINE-SPACEING.
031900     MOVE HEADING-LINE-3             TO PRINT-LINE.
032000     PERFORM 4920-WRITE-PRINT-LINE.
032100     ADD  1                         TO PAGE-COUNT.
032200     MOVE 5                         TO LINE-COUNT.
032300*---------------------------------------------------------------*
032400 4911-WRITE-TOP-OF-PAGE.
032500* 05/14/1990 R.N.O. - TOP-OF-FORM NOW USED FOR PAGE BREAKS.       SR0103  
032600*---------------------------------------------------------------*
032700     WRITE PRINT-RECORD
032800         AFTER ADVANCING PAGE.
032900     MOVE SPACE                     TO PRINT-LINE.
033000*---------------------------------------------------------------*
033100 4920-WRITE-PRINT-LINE.
033200*---------------------------------------------------------------*
033300     WRITE PRINT-RECORD
033400         AFTER ADVANCING LINE-SPACEING.
033500     ADD  LINE-SPACEING              TO LINE-COUNT.
033600     MOVE 1                         TO LINE-SPACEING.
033700     MOVE SPACE                     TO PRINT-LINE.
033800*---------------------------------------------------------------*
033900 5000-CLOSE-FILES.
034000*---------------------------------------------------------------*
034100     CLOSE REPORT-EXTRACT-FILE
034200           PRINT-FILE.
034300*---------------------------------------------------------------*
034400 9000-DISPLAY-SUMMARY.
034500* 07/10/2026 J.A. - NO OPERATION-CODE SET HERE ANY MORE - STUQRY  SR0430
034600*                   IS THE REPORT STEP, NOT ONE OF THE THREE      SR0430
034700*                   CODED BATCH OPERATIONS, SO NONE FITS.         SR0430
034800*---------------------------------------------------------------*
034900     MOVE 'RPTEXT'                 TO FOR-FILE-NAME.
035000     MOVE WS-TOTAL-COUNT           TO FOR-RECORDS-PROCESSED.
035100     DISPLAY 'STUQRY - FILE: ' FOR-FILE-NAME
035200         ' MATCHED: ' FOR-RECORDS-PROCESSED
035300         ' CLASS-COUNT: ' WS-CLASS-COUNT
035400         ' TOTAL-COUNT: ' WS-TOTAL-COUNT.
