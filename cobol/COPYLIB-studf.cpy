000100*---------------------------------------------------------------*
000200* STUDF    -  CONTROL/SUMMARY BLOCK WRITTEN AT THE END OF EVERY
000300*             BATCH STEP (GENERATION, EXTRACT, LOAD, REPORT).
000400* 06/19/2026 J.A. - DROPPED THE OLD FORMAT-STUDENT-MASTER         SR0417
000500*                   PRINT-VIEW GROUP, NEVER WIRED TO ANY          SR0417
000600*                   REPORT; STUQRY BUILDS ITS OWN HEADING/        SR0417
000700*                   DETAIL LINES. SEE MAINTENANCE LOG, STUQRY.    SR0417
000800* 06/26/2026 J.A. - RECORDS-PROCESSED NOW VALUE ZERO LIKE EVERY    SR0421
000900*                   OTHER COUNTER IN THIS SHOP - DON'T RELY ON     SR0421
001000*                   WHATEVER STORAGE HAPPENED TO HOLD AT LOAD.    SR0421
001100*---------------------------------------------------------------*
001200 01  WS-FILE-OPERATION-RESULT.
001300     05  FOR-FILE-NAME           PIC X(80).
001400     05  FOR-RECORDS-PROCESSED   PIC 9(09) VALUE 0.
001500     05  FOR-OPERATION-CODE      PIC X(20).
001600         88  FOR-EXCEL-GENERATION    VALUE 'EXCEL_GENERATION'.
001700         88  FOR-EXCEL-TO-CSV        VALUE 'EXCEL_TO_CSV'.
001800         88  FOR-CSV-TO-DATABASE     VALUE 'CSV_TO_DATABASE'.
001900     05  FILLER                  PIC X(09).
002000*---------------------------------------------------------------*
