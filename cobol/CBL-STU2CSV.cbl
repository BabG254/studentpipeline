000100*===============================================================*
000200* PROGRAM NAME:    STU2CSV
000300* ORIGINAL AUTHOR: G. T. MASELLI
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR            MAINTENANCE REQUIREMENT      TAG
000700* ---------- ----------------  --------------------------- ----
000800* 04/02/1987 G. T. MASELLI     ORIGINAL WRITE-UP, EXTRACT         SR0002  
000900*                              TRANSFORMATION STEP.               SR0002  
001000* 07/19/1990 R. N. OKAFOR      MALFORMED RECORDS NOW              SR0097  
001100*                              SKIPPED, NOT ABENDED ON.           SR0097  
001200* 01/22/1993 R. N. OKAFOR      DOB FORMAT CHECK TIGHTENED         SR0140  
001300*                              PER REGISTRAR COMPLAINT.           SR0140  
001400* 03/11/1998 C. L. VANDERMEER  Y2K REVIEW - DOB YEAR FIELD        SR0210  
001500*                              ALREADY 4-DIGIT, NO CHANGE.        SR0210  
001600* 11/30/2004 M. S. TREMBLAY    SKIP COUNT ADDED TO SUMMARY        SR0279  
001700*                              DISPLAY PER AUDIT REQUEST.         SR0279  
001800* 06/14/2015 D. R. QUINTERO    SCORE ADJUSTMENT MOVED HERE        SR0361  
001900*                              FROM THE OLD LOAD STEP.            SR0361  
002000* 05/06/2026 J. ACERO          ADDED FILE-OPERATION-RESULT        SR0402
002100*                              SUMMARY AT END OF RUN.             SR0402
002200* 06/19/2026 J. ACERO          PROGRESS LINE EVERY 10,000 READ     SR0417
002300*                              PER OPS REQUEST, SAME AS STUDGEN.   SR0417
002400* 06/26/2026 J. ACERO          HEADER LINE WAS FALLING INTO        SR0421
002500*                              THE MALFORMED-RECORD PATH AND       SR0421
002600*                              INFLATING SKIPPED BY ONE; FIXED.    SR0421
002700* 07/10/2026 J. ACERO          2100 NOW BAILS OUT ON FIRST          SR0430
002800*                              VALIDATION FAILURE VIA GO TO,        SR0430
002900*                              CALLED AS A PERFORM...THRU RANGE.    SR0430
003000*===============================================================*
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    STU2CSV.
003300 AUTHOR.        G. T. MASELLI.
003400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003500 DATE-WRITTEN.  04/02/1987.
003600 DATE-COMPILED.
003700 SECURITY.      NON-CONFIDENTIAL.
003800*===============================================================*
003900* REMARKS. READS THE RAW STUDENT EXTRACT ONE LINE AT A TIME,
004000*          UNSTRINGS EACH COMMA-DELIMITED LINE, VALIDATES IT
004100*          AND BUMPS THE SCORE BY 10 POINTS BEFORE WRITING THE
004200*          PROCESSED EXTRACT PICKED UP BY THE LOAD STEP.
004300*          RECORDS THAT DO NOT UNSTRING INTO EXACTLY SIX FIELDS,
004400*          OR THAT FAIL THE NUMERIC/DATE CHECKS, ARE COUNTED AND
004500*          SKIPPED - THEY DO NOT STOP THE RUN.
004600*===============================================================*
004700 ENVIRONMENT DIVISION.
004800*---------------------------------------------------------------*
004900 CONFIGURATION SECTION.
005000*---------------------------------------------------------------*
005100 SOURCE-COMPUTER. IBM-3081.
005200 OBJECT-COMPUTER. IBM-3081.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z', 'a' THRU 'z', SPACE
005600     UPSI-0 IS WS-TEST-MODE-SWITCH.
005700*---------------------------------------------------------------*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT RAW-STUDENT-FILE ASSIGN TO RAWSTU
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS  IS WS-RAW-FILE-STATUS.
006300*
006400     SELECT PROCESSED-EXTRACT ASSIGN TO PROCEXT
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS  IS WS-PROC-FILE-STATUS.
006700*===============================================================*
006800 DATA DIVISION.
006900*---------------------------------------------------------------*
007000 FILE SECTION.
007100*---------------------------------------------------------------*
007200 FD  RAW-STUDENT-FILE
007300         RECORDING MODE IS F.
007400 01  RAW-STUDENT-LINE            PIC X(120).
007500 01  RAW-STUDENT-LINE-ALT REDEFINES RAW-STUDENT-LINE.
007600     05  RAW-STUDENT-CHAR        PIC X OCCURS 120 TIMES.
007700*---------------------------------------------------------------*
007800 FD  PROCESSED-EXTRACT
007900         RECORDING MODE IS F.
008000 01  PROCESSED-EXTRACT-LINE.
008100     05  PEL-STUDENT-ID          PIC 9(10).
008200     05  FILLER                  PIC X(01) VALUE ','.
008300     05  PEL-FIRST-NAME          PIC X(20).
008400     05  FILLER                  PIC X(01) VALUE ','.
008500     05  PEL-LAST-NAME           PIC X(20).
008600     05  FILLER                  PIC X(01) VALUE ','.
008700     05  PEL-DOB                 PIC X(10).
008800     05  FILLER                  PIC X(01) VALUE ','.
008900     05  PEL-CLASS-NAME          PIC X(10).
009000     05  FILLER                  PIC X(01) VALUE ','.
009100     05  PEL-SCORE               PIC 9(03).
009200     05  FILLER                  PIC X(42).
009300 01  PROCESSED-EXTRACT-LINE-ALT REDEFINES PROCESSED-EXTRACT-LINE.
009400     05  PEL-WHOLE-LINE          PIC X(120).
009500*===============================================================*
009600 WORKING-STORAGE SECTION.
009700*---------------------------------------------------------------*
009800 01  WS-SWITCHES-MISC-FIELDS.
009900*---------------------------------------------------------------*
010000     05  WS-RAW-FILE-STATUS      PIC X(02) VALUE '00'.
010100         88  WS-RAW-FILE-OK                VALUE '00'.
010200         88  WS-RAW-FILE-EOF               VALUE '10'.
010300     05  WS-PROC-FILE-STATUS     PIC X(02) VALUE '00'.
010400         88  WS-PROC-FILE-OK                VALUE '00'.
010500     05  WS-TEST-MODE-SWITCH     PIC X(01) VALUE '0'.
010600     05  WS-VALID-RECORD-SW      PIC X(01) VALUE 'Y'.
010700         88  WS-VALID-RECORD                VALUE 'Y'.
010800*---------------------------------------------------------------*
010900 01  WS-COUNTING-FIELDS.
011000*---------------------------------------------------------------*
011100     05  WS-FIELD-COUNT          PIC S9(04) USAGE COMP.
011200     05  WS-SKIPPED-COUNT        PIC S9(09) USAGE COMP VALUE 0.
011300     05  WS-READ-COUNTER         PIC S9(09) USAGE COMP VALUE 0.
011400     05  WS-PROGRESS-QUOTIENT    PIC S9(09) USAGE COMP.
011500     05  WS-PROGRESS-REMAINDER   PIC S9(09) USAGE COMP.
011600*---------------------------------------------------------------*
011700 01  WS-SCORE-TEXT-FIELDS.
011800*---------------------------------------------------------------*
011900     05  WS-SCORE-TEXT           PIC X(03).
012000     05  WS-SCORE-TEXT-NUM REDEFINES WS-SCORE-TEXT
012100                                  PIC 9(03).
012200     05  WS-ADJUSTED-SCORE       PIC 9(03).
012300*---------------------------------------------------------------*
012400 COPY STUDR.
012500*---------------------------------------------------------------*
012600 COPY STUDF.
012700*===============================================================*
012800 PROCEDURE DIVISION.
012900*---------------------------------------------------------------*
013000 0000-MAIN-PROCESSING.
013100*---------------------------------------------------------------*
013200     PERFORM 1000-OPEN-FILES.
013300     PERFORM 8000-READ-HEADER-LINE.
013400     PERFORM 2000-PROCESS-RAW-FILE
013500         UNTIL WS-RAW-FILE-EOF.
013600     PERFORM 3000-CLOSE-FILES.
013700     PERFORM 9000-DISPLAY-SUMMARY.
013800     GOBACK.
013900*---------------------------------------------------------------*
014000 1000-OPEN-FILES.
014100*---------------------------------------------------------------*
014200     OPEN INPUT  RAW-STUDENT-FILE.
014300     OPEN OUTPUT PROCESSED-EXTRACT.
014400     MOVE SPACE                  TO PEL-WHOLE-LINE.
014500     MOVE 'studentId,firstName,lastName,dob,class,score'
014600                                  TO PEL-WHOLE-LINE.
014700     WRITE PROCESSED-EXTRACT-LINE.
014800*---------------------------------------------------------------*
014900 2000-PROCESS-RAW-FILE.
015000*---------------------------------------------------------------*
015100* 06/19/2026 J.A. - PROGRESS LINE ADDED, SAME IDIOM AS STUDGEN'S  SR0417
015200*                   2300-LOG-PROGRESS, EVERY 10,000 NOT 50,000.  SR0417
015300     PERFORM 2100-PARSE-AND-VALIDATE-RECORD THRU 2100-EXIT.
015400     ADD  1                      TO WS-READ-COUNTER.
015500     PERFORM 2300-LOG-PROGRESS.
015600     IF  WS-VALID-RECORD
015700         PERFORM 2200-ADJUST-SCORE-AND-WRITE
015800     ELSE
015900         PERFORM 2900-SKIP-MALFORMED-RECORD.
016000     PERFORM 8100-READ-NEXT-RAW-LINE.
016100*---------------------------------------------------------------*
016200 2100-PARSE-AND-VALIDATE-RECORD.
016300* 07/10/2026 J.A. - BAILS OUT ON FIRST FAILURE VIA GO TO 2100-    SR0430
016400*                   EXIT INSTEAD OF FALLING THRU THE REST OF      SR0430
016500*                   THE CHECKS; CALLED FROM 2000 AS A             SR0430
016600*                   PERFORM...THRU RANGE.                         SR0430
016700*---------------------------------------------------------------*
016800     MOVE 'Y'                    TO WS-VALID-RECORD-SW.
016900     UNSTRING RAW-STUDENT-LINE DELIMITED BY ','
017000         INTO SR-STUDENT-ID,
017100              SR-FIRST-NAME,
017200              SR-LAST-NAME,
017300              SR-DOB,
017400              SR-CLASS-NAME,
017500              WS-SCORE-TEXT
017600         TALLYING IN WS-FIELD-COUNT.
017700     IF  WS-FIELD-COUNT NOT = 6
017800         MOVE 'N'                TO WS-VALID-RECORD-SW
017900         GO TO 2100-EXIT.
018000     IF  SR-STUDENT-ID NOT NUMERIC
018100         MOVE 'N'                TO WS-VALID-RECORD-SW
018200         GO TO 2100-EXIT.
018300     IF  SR-FIRST-NAME = SPACE OR SR-LAST-NAME = SPACE
018400         MOVE 'N'                TO WS-VALID-RECORD-SW
018500         GO TO 2100-EXIT.
018600     IF  SR-FIRST-NAME IS NOT WS-ALPHA-CLASS OR
018700         SR-LAST-NAME  IS NOT WS-ALPHA-CLASS
018800         MOVE 'N'                TO WS-VALID-RECORD-SW
018900         GO TO 2100-EXIT.
019000     IF  WS-SCORE-TEXT NOT NUMERIC
019100         MOVE 'N'                TO WS-VALID-RECORD-SW
019200         GO TO 2100-EXIT.
019300     IF  SR-DOB-YYYY NOT NUMERIC OR
019400         SR-DOB-MM   NOT NUMERIC OR
019500         SR-DOB-DD   NOT NUMERIC OR
019600         SR-DOB(5:1) NOT = '-'   OR
019700         SR-DOB(8:1) NOT = '-'
019800         MOVE 'N'                TO WS-VALID-RECORD-SW.
019900*---------------------------------------------------------------*
020000 2100-EXIT.
020100     EXIT.
020200*---------------------------------------------------------------*
020300 2200-ADJUST-SCORE-AND-WRITE.
020400* 06/14/2015 D.R.Q. - SCORE BANDS MOVED HERE FROM LOAD STEP.      SR0361  
020500*---------------------------------------------------------------*
020600     COMPUTE WS-ADJUSTED-SCORE = WS-SCORE-TEXT-NUM + 10.
020700     MOVE SR-STUDENT-ID          TO PEL-STUDENT-ID.
020800     MOVE SR-FIRST-NAME          TO PEL-FIRST-NAME.
020900     MOVE SR-LAST-NAME           TO PEL-LAST-NAME.
021000     MOVE SR-DOB                 TO PEL-DOB.
021100     MOVE SR-CLASS-NAME          TO PEL-CLASS-NAME.
021200     MOVE WS-ADJUSTED-SCORE      TO PEL-SCORE.
021300     WRITE PROCESSED-EXTRACT-LINE.
021400     ADD  1                      TO FOR-RECORDS-PROCESSED.
021500*---------------------------------------------------------------*
021600 2300-LOG-PROGRESS.
021700* 06/19/2026 J.A. - NEW, SEE MAINTENANCE LOG ABOVE.               SR0417
021800*---------------------------------------------------------------*
021900     DIVIDE WS-READ-COUNTER BY 10000 GIVING
022000         WS-PROGRESS-QUOTIENT
022100         REMAINDER WS-PROGRESS-REMAINDER.
022200     IF  WS-PROGRESS-REMAINDER = 0
022300         DISPLAY 'STU2CSV - READ ' WS-READ-COUNTER
022400             ' RECORDS SO FAR'.
022500*---------------------------------------------------------------*
022600 2900-SKIP-MALFORMED-RECORD.
022700* 07/19/1990 R.N.O. - MALFORMED LINES SKIPPED, NOT ABENDED.       SR0097  
022800*---------------------------------------------------------------*
022900     ADD  1                      TO WS-SKIPPED-COUNT.
023000     DISPLAY 'STU2CSV - SKIPPING MALFORMED RECORD: '
023100         RAW-STUDENT-LINE(1:40).
023200*---------------------------------------------------------------*
023300 3000-CLOSE-FILES.
023400*---------------------------------------------------------------*
023500     CLOSE RAW-STUDENT-FILE
023600     CLOSE PROCESSED-EXTRACT.
023700*---------------------------------------------------------------*
023800 8000-READ-HEADER-LINE.
023900* 06/26/2026 J.A. - HEADER LINE IS NOW DISCARDED HERE AND THE      SR0421
024000*                   FIRST DATA LINE PRIMED BEHIND IT, SO THE      SR0421
024100*                   LOOP BODY NEVER UNSTRINGS THE HEADER.         SR0421
024200*---------------------------------------------------------------*
024300     READ RAW-STUDENT-FILE
024400         AT END
024500             SET WS-RAW-FILE-EOF TO TRUE.
024600     IF  NOT WS-RAW-FILE-EOF
024700         PERFORM 8100-READ-NEXT-RAW-LINE.
024800*---------------------------------------------------------------*
024900 8100-READ-NEXT-RAW-LINE.
025000*---------------------------------------------------------------*
025100     READ RAW-STUDENT-FILE
025200         AT END
025300             MOVE '10'            TO WS-RAW-FILE-STATUS.
025400*---------------------------------------------------------------*
025500 9000-DISPLAY-SUMMARY.
025600*---------------------------------------------------------------*
025700     MOVE 'PROCEXT'              TO FOR-FILE-NAME.
025800     SET FOR-EXCEL-TO-CSV        TO TRUE.
025900     DISPLAY 'STU2CSV - FILE: ' FOR-FILE-NAME
026000         ' RECORDS: ' FOR-RECORDS-PROCESSED
026100         ' SKIPPED: ' WS-SKIPPED-COUNT
026200         ' OPERATION: ' FOR-OPERATION-CODE.
026300*---------------------------------------------------------------*
