000100*===============================================================*
000200* PROGRAM NAME:    STUDGEN
000300* ORIGINAL AUTHOR: G. T. MASELLI
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR            MAINTENANCE REQUIREMENT      TAG
000700* ---------- ----------------  --------------------------- ----
000800* 03/14/1987 G. T. MASELLI     ORIGINAL WRITE-UP FOR THE          SR0001  
000900*                              NEW STUDENT RECORDS SYSTEM.        SR0001  
001000* 11/02/1989 G. T. MASELLI     ADDED CLASS5 TO THE CLASS          SR0044  
001100*                              NAME TABLE PER REGISTRAR.          SR0044  
001200* 06/21/1991 R. N. OKAFOR      WIDENED LAST-NAME TABLE TO         SR0118  
001300*                              30 ENTRIES, WAS ONLY 20.           SR0118  
001400* 09/09/1994 R. N. OKAFOR      CONTROL CARD NOW VALIDATED         SR0156  
001500*                              BEFORE THE GENERATION LOOP.        SR0156  
001600* 02/27/1998 C. L. VANDERMEER  Y2K REMEDIATION - DOB YEAR         SR0209  
001700*                              WINDOW CONFIRMED 4-DIGIT.          SR0209  
001800* 08/18/1999 C. L. VANDERMEER  Y2K SIGN-OFF, NO FURTHER           SR0214  
001900*                              CHANGE REQUIRED THIS PGM.          SR0214  
002000* 04/03/2002 M. S. TREMBLAY    PROGRESS MESSAGE NOW ISSUED        SR0261  
002100*                              EVERY 50,000 RECS PER OPS.         SR0261  
002200* 10/15/2006 D. P. HUANG       RANDOM SEED NOW TAKEN FROM         SR0307  
002300*                              TIME-OF-DAY, NOT A CONSTANT.       SR0307  
002400* 01/09/2013 D. R. QUINTERO    RECORD COUNT TAKEN FROM A          SR0355  
002500*                              CONTROL CARD, NOT A LITERAL.       SR0355  
002600* 05/06/2026 J. ACERO          ADDED FILE-OPERATION-RESULT        SR0402  
002700*                              SUMMARY AT END OF RUN.             SR0402  
002800*===============================================================*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    STUDGEN.
003100 AUTHOR.        G. T. MASELLI.
003200 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003300 DATE-WRITTEN.  03/14/1987.
003400 DATE-COMPILED.
003500 SECURITY.      NON-CONFIDENTIAL.
003600*===============================================================*
003700* REMARKS. GENERATES A BULK FILE OF SYNTHETIC STUDENT RECORDS
003800*          FOR DOWNSTREAM TESTING OF THE EXTRACT, LOAD AND
003900*          REPORT STEPS OF THE STUDENT RECORDS PIPELINE. THE
004000*          COUNT OF RECORDS TO GENERATE COMES FROM A CONTROL
004100*          CARD READ AT START-UP.
004200*===============================================================*
004300 ENVIRONMENT DIVISION.
004400*---------------------------------------------------------------*
004500 CONFIGURATION SECTION.
004600*---------------------------------------------------------------*
004700 SOURCE-COMPUTER. IBM-3081.
004800 OBJECT-COMPUTER. IBM-3081.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z', 'a' THRU 'z', SPACE
005200     UPSI-0 IS WS-TEST-MODE-SWITCH.
005300*---------------------------------------------------------------*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT GEN-CONTROL-FILE ASSIGN TO GENCTL
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS  IS WS-CONTROL-STATUS.
005900*
006000     SELECT RAW-STUDENT-FILE ASSIGN TO RAWSTU
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS  IS WS-RAW-FILE-STATUS.
006300*===============================================================*
006400 DATA DIVISION.
006500*---------------------------------------------------------------*
006600 FILE SECTION.
006700*---------------------------------------------------------------*
006800 FD  GEN-CONTROL-FILE
006900         RECORDING MODE IS F.
007000 01  CONTROL-RECORD.
007100     05  CC-REQUESTED-COUNT      PIC 9(09).
007200     05  CC-OUTPUT-FILE-TAG      PIC X(08).
007300     05  FILLER                  PIC X(63).
007400 01  CONTROL-RECORD-ALT REDEFINES CONTROL-RECORD.
007500     05  CC-RAW-CARD             PIC X(80).
007600*---------------------------------------------------------------*
007700 FD  RAW-STUDENT-FILE
007800         RECORDING MODE IS F.
007900 01  RAW-STUDENT-LINE.
008000     05  RSL-STUDENT-ID          PIC 9(10).
008100     05  FILLER                  PIC X(01) VALUE ','.
008200     05  RSL-FIRST-NAME          PIC X(20).
008300     05  FILLER                  PIC X(01) VALUE ','.
008400     05  RSL-LAST-NAME           PIC X(20).
008500     05  FILLER                  PIC X(01) VALUE ','.
008600     05  RSL-DOB                 PIC X(10).
008700     05  FILLER                  PIC X(01) VALUE ','.
008800     05  RSL-CLASS-NAME          PIC X(10).
008900     05  FILLER                  PIC X(01) VALUE ','.
009000     05  RSL-SCORE               PIC 9(03).
009100     05  FILLER                  PIC X(42).
009200 01  RAW-STUDENT-LINE-ALT REDEFINES RAW-STUDENT-LINE.
009300     05  RSL-WHOLE-LINE          PIC X(120).
009400*===============================================================*
009500 WORKING-STORAGE SECTION.
009600*---------------------------------------------------------------*
009700 01  WS-SWITCHES-MISC-FIELDS.
009800*---------------------------------------------------------------*
009900     05  WS-CONTROL-STATUS       PIC X(02) VALUE '00'.
010000         88  WS-CONTROL-OK                 VALUE '00'.
010100     05  WS-RAW-FILE-STATUS      PIC X(02) VALUE '00'.
010200         88  WS-RAW-FILE-OK                VALUE '00'.
010300     05  WS-TEST-MODE-SWITCH     PIC X(01) VALUE '0'.
010400*---------------------------------------------------------------*
010500 01  WS-GENERATION-FIELDS.
010600*---------------------------------------------------------------*
010700     05  WS-REQUESTED-COUNT      PIC S9(09) USAGE COMP.
010800     05  WS-GEN-COUNTER          PIC S9(09) USAGE COMP.
010900     05  WS-PROGRESS-QUOTIENT    PIC S9(09) USAGE COMP.
011000     05  WS-PROGRESS-REMAINDER   PIC S9(09) USAGE COMP.
011100*---------------------------------------------------------------*
011200 01  WS-RANDOM-NUMBER-FIELDS.
011300*---------------------------------------------------------------*
011400     05  WS-RANDOM-SEED          PIC 9(09) USAGE COMP.
011500     05  WS-RANDOM-WORK          PIC 9(18) USAGE COMP.
011600     05  WS-RANDOM-QUOTIENT      PIC 9(09) USAGE COMP.
011700     05  WS-RANDOM-SPAN          PIC S9(04) USAGE COMP.
011800     05  WS-RANDOM-RESULT        PIC S9(04) USAGE COMP.
011900*---------------------------------------------------------------*
012000 01  WS-NAME-INDEX-FIELDS.
012100*---------------------------------------------------------------*
012200     05  WS-FIRST-NAME-INDEX     PIC S9(04) USAGE COMP.
012300     05  WS-LAST-NAME-INDEX      PIC S9(04) USAGE COMP.
012400     05  WS-CLASS-INDEX          PIC S9(04) USAGE COMP.
012500     05  WS-YEAR-OFFSET          PIC S9(04) USAGE COMP.
012600     05  WS-GEN-YEAR             PIC 9(04).
012700     05  WS-GEN-MONTH            PIC 9(02).
012800     05  WS-GEN-DAY              PIC 9(02).
012900*---------------------------------------------------------------*
013000 01  WS-FIRST-NAME-TABLE.
013100*---------------------------------------------------------------*
013200     05  FILLER PIC X(10) VALUE 'JAMES     '.
013300     05  FILLER PIC X(10) VALUE 'MARY      '.
013400     05  FILLER PIC X(10) VALUE 'ROBERT    '.
013500     05  FILLER PIC X(10) VALUE 'PATRICIA  '.
013600     05  FILLER PIC X(10) VALUE 'JOHN      '.
013700     05  FILLER PIC X(10) VALUE 'JENNIFER  '.
013800     05  FILLER PIC X(10) VALUE 'MICHAEL   '.
013900     05  FILLER PIC X(10) VALUE 'LINDA     '.
014000     05  FILLER PIC X(10) VALUE 'WILLIAM   '.
014100     05  FILLER PIC X(10) VALUE 'ELIZABETH '.
014200     05  FILLER PIC X(10) VALUE 'DAVID     '.
014300     05  FILLER PIC X(10) VALUE 'BARBARA   '.
014400     05  FILLER PIC X(10) VALUE 'RICHARD   '.
014500     05  FILLER PIC X(10) VALUE 'SUSAN     '.
014600     05  FILLER PIC X(10) VALUE 'JOSEPH    '.
014700     05  FILLER PIC X(10) VALUE 'JESSICA   '.
014800     05  FILLER PIC X(10) VALUE 'THOMAS    '.
014900     05  FILLER PIC X(10) VALUE 'SARAH     '.
015000     05  FILLER PIC X(10) VALUE 'CHARLES   '.
015100     05  FILLER PIC X(10) VALUE 'KAREN     '.
015200     05  FILLER PIC X(10) VALUE 'CHRISTOPH '.
015300     05  FILLER PIC X(10) VALUE 'NANCY     '.
015400     05  FILLER PIC X(10) VALUE 'DANIEL    '.
015500     05  FILLER PIC X(10) VALUE 'LISA      '.
015600     05  FILLER PIC X(10) VALUE 'MATTHEW   '.
015700     05  FILLER PIC X(10) VALUE 'BETTY     '.
015800     05  FILLER PIC X(10) VALUE 'ANTHONY   '.
015900     05  FILLER PIC X(10) VALUE 'MARGARET  '.
016000     05  FILLER PIC X(10) VALUE 'DONALD    '.
016100     05  FILLER PIC X(10) VALUE 'SANDRA    '.
016200 01  WS-FIRST-NAME-REDEF REDEFINES WS-FIRST-NAME-TABLE.
016300     05  WS-FIRST-NAME-ENTRY OCCURS 30 TIMES
016400             PIC X(10).
016500*---------------------------------------------------------------*
016600 01  WS-LAST-NAME-TABLE.
016700*---------------------------------------------------------------*
016800     05  FILLER PIC X(10) VALUE 'SMITH     '.
016900     05  FILLER PIC X(10) VALUE 'JOHNSON   '.
017000     05  FILLER PIC X(10) VALUE 'WILLIAMS  '.
017100     05  FILLER PIC X(10) VALUE 'BROWN     '.
017200     05  FILLER PIC X(10) VALUE 'JONES     '.
017300     05  FILLER PIC X(10) VALUE 'GARCIA    '.
017400     05  FILLER PIC X(10) VALUE 'MILLER    '.
017500     05  FILLER PIC X(10) VALUE 'DAVIS     '.
017600     05  FILLER PIC X(10) VALUE 'RODRIGUEZ '.
017700     05  FILLER PIC X(10) VALUE 'MARTINEZ  '.
017800     05  FILLER PIC X(10) VALUE 'HERNANDEZ '.
017900     05  FILLER PIC X(10) VALUE 'LOPEZ     '.
018000     05  FILLER PIC X(10) VALUE 'GONZALEZ  '.
018100     05  FILLER PIC X(10) VALUE 'WILSON    '.
018200     05  FILLER PIC X(10) VALUE 'ANDERSON  '.
018300     05  FILLER PIC X(10) VALUE 'THOMAS    '.
018400     05  FILLER PIC X(10) VALUE 'TAYLOR    '.
018500     05  FILLER PIC X(10) VALUE 'MOORE     '.
018600     05  FILLER PIC X(10) VALUE 'JACKSON   '.
018700     05  FILLER PIC X(10) VALUE 'MARTIN    '.
018800     05  FILLER PIC X(10) VALUE 'LEE       '.
018900     05  FILLER PIC X(10) VALUE 'PEREZ     '.
019000     05  FILLER PIC X(10) VALUE 'THOMPSON  '.
019100     05  FILLER PIC X(10) VALUE 'WHITE     '.
019200     05  FILLER PIC X(10) VALUE 'HARRIS    '.
019300     05  FILLER PIC X(10) VALUE 'SANCHEZ   '.
019400     05  FILLER PIC X(10) VALUE 'CLARK     '.
019500     05  FILLER PIC X(10) VALUE 'RAMIREZ   '.
019600     05  FILLER PIC X(10) VALUE 'LEWIS     '.
019700     05  FILLER PIC X(10) VALUE 'ROBINSON  '.
019800     05  FILLER PIC X(10) VALUE 'WALKER    '.
019900 01  WS-LAST-NAME-REDEF REDEFINES WS-LAST-NAME-TABLE.
020000     05  WS-LAST-NAME-ENTRY OCCURS 30 TIMES
020100             PIC X(10).
020200*---------------------------------------------------------------*
020300 01  WS-CLASS-NAME-TABLE.
020400*---------------------------------------------------------------*
020500     05  FILLER PIC X(10) VALUE 'Class1    '.
020600     05  FILLER PIC X(10) VALUE 'Class2    '.
020700     05  FILLER PIC X(10) VALUE 'Class3    '.
020800     05  FILLER PIC X(10) VALUE 'Class4    '.
020900     05  FILLER PIC X(10) VALUE 'Class5    '.
021000 01  WS-CLASS-NAME-REDEF REDEFINES WS-CLASS-NAME-TABLE.
021100     05  WS-CLASS-NAME-ENTRY OCCURS 5 TIMES
021200             PIC X(10).
021300*---------------------------------------------------------------*
021400 COPY STUDR.
021500*---------------------------------------------------------------*
021600 COPY STUDF.
021700*===============================================================*
021800 PROCEDURE DIVISION.
021900*---------------------------------------------------------------*
022000 0000-MAIN-PROCESSING.
022100*---------------------------------------------------------------*
022200     PERFORM 1000-INITIALIZE.
022300     PERFORM 2000-GENERATE-STUDENT-RECORDS
022400         VARYING WS-GEN-COUNTER FROM 1 BY 1
022500         UNTIL WS-GEN-COUNTER > WS-REQUESTED-COUNT.
022600     PERFORM 3000-CLOSE-FILES.
022700     PERFORM 9000-DISPLAY-SUMMARY.
022800     GOBACK.
022900*---------------------------------------------------------------*
023000 1000-INITIALIZE.
023100*---------------------------------------------------------------*
023200     OPEN INPUT  GEN-CONTROL-FILE.
023300     READ GEN-CONTROL-FILE
023400         AT END
023500             MOVE 1000            TO WS-REQUESTED-COUNT
023600         NOT AT END
023700             MOVE CC-REQUESTED-COUNT TO WS-REQUESTED-COUNT.
023800     CLOSE GEN-CONTROL-FILE.
023900     IF  WS-REQUESTED-COUNT < 1
024000         MOVE 1                   TO WS-REQUESTED-COUNT.
024100     OPEN OUTPUT RAW-STUDENT-FILE.
024200     ACCEPT WS-RANDOM-SEED        FROM TIME.
024300     MOVE SPACE                   TO RSL-WHOLE-LINE.
024400     MOVE 'studentId,firstName,lastName,dob,class,score'
024500                                  TO RSL-WHOLE-LINE.
024600     WRITE RAW-STUDENT-LINE.
024700*---------------------------------------------------------------*
024800 2000-GENERATE-STUDENT-RECORDS.
024900*---------------------------------------------------------------*
025000     PERFORM 2100-BUILD-ONE-RECORD.
025100     PERFORM 2200-WRITE-RAW-RECORD.
025200     PERFORM 2300-LOG-PROGRESS.
025300*---------------------------------------------------------------*
025400 2100-BUILD-ONE-RECORD.
025500*---------------------------------------------------------------*
025600     MOVE WS-GEN-COUNTER          TO SR-STUDENT-ID.
025700     PERFORM 2900-NEXT-RANDOM.
025800     DIVIDE WS-RANDOM-SEED BY 30 GIVING WS-RANDOM-QUOTIENT
025900         REMAINDER WS-FIRST-NAME-INDEX.
026000     ADD  1                       TO WS-FIRST-NAME-INDEX.
026100     MOVE WS-FIRST-NAME-ENTRY(WS-FIRST-NAME-INDEX)
026200                                  TO SR-FIRST-NAME.
026300     PERFORM 2900-NEXT-RANDOM.
026400     DIVIDE WS-RANDOM-SEED BY 30 GIVING WS-RANDOM-QUOTIENT
026500         REMAINDER WS-LAST-NAME-INDEX.
026600     ADD  1                       TO WS-LAST-NAME-INDEX.
026700     MOVE WS-LAST-NAME-ENTRY(WS-LAST-NAME-INDEX)
026800                                  TO SR-LAST-NAME.
026900     PERFORM 2900-NEXT-RANDOM.
027000     DIVIDE WS-RANDOM-SEED BY 5 GIVING WS-RANDOM-QUOTIENT
027100         REMAINDER WS-CLASS-INDEX.
027200     ADD  1                       TO WS-CLASS-INDEX.
027300     MOVE WS-CLASS-NAME-ENTRY(WS-CLASS-INDEX)
027400                                  TO SR-CLASS-NAME.
027500     PERFORM 2110-ASSIGN-DOB.
027600     PERFORM 2120-ASSIGN-SCORE.
027700*---------------------------------------------------------------*
027800 2110-ASSIGN-DOB.
027900*---------------------------------------------------------------*
028000     PERFORM 2900-NEXT-RANDOM.
028100     DIVIDE WS-RANDOM-SEED BY 11 GIVING WS-RANDOM-QUOTIENT
028200         REMAINDER WS-YEAR-OFFSET.
028300     COMPUTE WS-GEN-YEAR = 2000 + WS-YEAR-OFFSET.
028400     PERFORM 2900-NEXT-RANDOM.
028500     DIVIDE WS-RANDOM-SEED BY 12 GIVING WS-RANDOM-QUOTIENT
028600         REMAINDER WS-RANDOM-RESULT.
028700     COMPUTE WS-GEN-MONTH = 1 + WS-RANDOM-RESULT.
028800     PERFORM 2900-NEXT-RANDOM.
028900     DIVIDE WS-RANDOM-SEED BY 28 GIVING WS-RANDOM-QUOTIENT
029000         REMAINDER WS-RANDOM-RESULT.
029100     COMPUTE WS-GEN-DAY = 1 + WS-RANDOM-RESULT.
029200     MOVE WS-GEN-YEAR             TO SR-DOB-YYYY.
029300     MOVE WS-GEN-MONTH            TO SR-DOB-MM.
029400     MOVE WS-GEN-DAY              TO SR-DOB-DD.
029500     MOVE '-'                     TO SR-DOB(5:1).
029600     MOVE '-'                     TO SR-DOB(8:1).
029700*---------------------------------------------------------------*
029800 2120-ASSIGN-SCORE.
029900*---------------------------------------------------------------*
030000     PERFORM 2900-NEXT-RANDOM.
030100     DIVIDE WS-RANDOM-SEED BY 21 GIVING WS-RANDOM-QUOTIENT
030200         REMAINDER WS-RANDOM-RESULT.
030300     COMPUTE SR-SCORE = 55 + WS-RANDOM-RESULT.
030400*---------------------------------------------------------------*
030500 2200-WRITE-RAW-RECORD.
030600*---------------------------------------------------------------*
030700     MOVE SR-STUDENT-ID           TO RSL-STUDENT-ID.
030800     MOVE SR-FIRST-NAME           TO RSL-FIRST-NAME.
030900     MOVE SR-LAST-NAME            TO RSL-LAST-NAME.
031000     MOVE SR-DOB                  TO RSL-DOB.
031100     MOVE SR-CLASS-NAME           TO RSL-CLASS-NAME.
031200     MOVE SR-SCORE                TO RSL-SCORE.
031300     WRITE RAW-STUDENT-LINE.
031400     ADD  1                       TO FOR-RECORDS-PROCESSED.
031500*---------------------------------------------------------------*
031600 2300-LOG-PROGRESS.
031700*---------------------------------------------------------------*
031800     DIVIDE WS-GEN-COUNTER BY 50000 GIVING
031900         WS-PROGRESS-QUOTIENT
032000         REMAINDER WS-PROGRESS-REMAINDER.
032100     IF  WS-PROGRESS-REMAINDER = 0
032200         DISPLAY 'STUDGEN - GENERATED ' WS-GEN-COUNTER
032300             ' RECORDS SO FAR'.
032400*---------------------------------------------------------------*
032500 2900-NEXT-RANDOM.
032600* 10/15/2006 D.P.H. - SEED NOW FROM TIME-OF-DAY, SEE 1000-INIT.   SR0307  
032700*---------------------------------------------------------------*
032800     COMPUTE WS-RANDOM-WORK =
032900         (WS-RANDOM-SEED * 9301) + 49297.
033000     DIVIDE WS-RANDOM-WORK BY 233280 GIVING
033100         WS-RANDOM-QUOTIENT
033200         REMAINDER WS-RANDOM-SEED.
033300*---------------------------------------------------------------*
033400 3000-CLOSE-FILES.
033500*---------------------------------------------------------------*
033600     CLOSE RAW-STUDENT-FILE.
033700*---------------------------------------------------------------*
033800 9000-DISPLAY-SUMMARY.
033900*---------------------------------------------------------------*
034000     MOVE 'RAWSTU'               TO FOR-FILE-NAME.
034100     SET FOR-EXCEL-GENERATION    TO TRUE.
034200     DISPLAY 'STUDGEN - FILE: ' FOR-FILE-NAME
034300         ' RECORDS: ' FOR-RECORDS-PROCESSED
034400         ' OPERATION: ' FOR-OPERATION-CODE.
034500*---------------------------------------------------------------*
